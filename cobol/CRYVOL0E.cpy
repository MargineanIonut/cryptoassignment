000100*--------------------------------------------------------------------*
000200* CRYVOL0E  --  Volatilitaets-Rangfolge-Satz (normalized-range        *
000300*               ranking output, one record per symbol, descending)   *
000400*--------------------------------------------------------------------*
000500*  Rev  Datum      von   Beschreibung                                *
000600*  ---  ----------  ---  ----------------------------------------    *
000700*  A00  1991-02-25  jkm  Neuerstellung                                *
000800*  A01  1996-05-30  jkm  Feld VOL-RANK-NO fuer Reportspalte ergaenzt  *
000900*--------------------------------------------------------------------*
001000 01          CRY-VOLAT-RECORD.
001100     05      VOL-RANK-NO         PIC S9(03) COMP.
001200     05      VOL-SYMBOL          PIC X(10).
001300     05      VOL-INDEX           PIC S9(05)V9(06).
001400     05      FILLER              PIC X(20).
001500
001600*--------------------------------------------------------------------*
001700* Byteweise Sicht auf einen Rangfolge-Satz -- fuer den Hex-Dump im    *
001800* Fehlerfall, gleiche Konvention wie PRICE-OBS-DUMP in CRYPRC0E       *
001900*--------------------------------------------------------------------*
002000 01          CRY-VOLAT-DUMP REDEFINES CRY-VOLAT-RECORD.
002100     05      VRD-BYTE            PIC X(01) OCCURS 35 TIMES.
