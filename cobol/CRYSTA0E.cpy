000100*--------------------------------------------------------------------*
000200* CRYSTA0E  --  Symbolstatistik-Satz (per-symbol statistics output:  *
000300*               oldest/newest observation, min/max price)            *
000400*--------------------------------------------------------------------*
000500*  Rev  Datum      von   Beschreibung                                *
000600*  ---  ----------  ---  ----------------------------------------    *
000700*  A00  1991-02-18  jkm  Neuerstellung                                *
000800*--------------------------------------------------------------------*
000900 01          CRY-STATS-RECORD.
001000     05      STA-SYMBOL          PIC X(10).
001100     05      STA-OLDEST-TS       PIC 9(13).
001200     05      STA-OLDEST-PRICE    PIC S9(09)V9(04).
001300     05      STA-NEWEST-TS       PIC 9(13).
001400     05      STA-NEWEST-PRICE    PIC S9(09)V9(04).
001500     05      STA-MIN-PRICE       PIC S9(09)V9(04).
001600     05      STA-MAX-PRICE       PIC S9(09)V9(04).
001700     05      STA-OBS-COUNT       PIC S9(05) COMP.
001800     05      FILLER              PIC X(15).
001900
002000*--------------------------------------------------------------------*
002100* Byteweise Sicht auf einen Statistiksatz -- fuer den Hex-Dump im     *
002200* Fehlerfall, gleiche Konvention wie PRICE-OBS-DUMP in CRYPRC0E       *
002300*--------------------------------------------------------------------*
002400 01          CRY-STATS-DUMP REDEFINES CRY-STATS-RECORD.
002500     05      SRD-BYTE            PIC X(01) OCCURS 79 TIMES.
002600
002700*--------------------------------------------------------------------*
002800* EXTERNAL-Puffer der zuletzt berechneten Statistik je Symbol --      *
002900* wird von CRYBAT0E gefuellt und von CRYLKP0E bei der Statistik-      *
003000* Einzelabfrage je Symbol gelesen (gleiche Konvention wie             *
003100* CRY-OBS-BUFFER in CRYPRC0E)                                         *
003200*--------------------------------------------------------------------*
003300 01          CRY-STATS-BUFFER IS EXTERNAL.
003400     05      FILLER              PIC X(04) VALUE SPACES.
003500     05      CRY-STATS-PER-SYMBOL OCCURS 5 TIMES
003600                                 INDEXED BY STA-SYM-IDX.
003700         10  STB-SYMBOL           PIC X(10).
003800         10  STB-HAS-DATA         PIC X(01) VALUE "N".
003900             88 STB-DATA-PRESENT        VALUE "Y".
004000         10  STB-OLDEST-TS        PIC 9(13).
004100         10  STB-OLDEST-PRICE     PIC S9(09)V9(04).
004200         10  STB-NEWEST-TS        PIC 9(13).
004300         10  STB-NEWEST-PRICE     PIC S9(09)V9(04).
004400         10  STB-MIN-PRICE        PIC S9(09)V9(04).
004500         10  STB-MAX-PRICE        PIC S9(09)V9(04).
