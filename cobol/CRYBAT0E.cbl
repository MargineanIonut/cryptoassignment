000100?SEARCH  $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400
000500* Preisdatei-Leser-Modul
000600?SEARCH  =CRYRDR0
000700
000800?NOLMAP, SYMBOLS, INSPECT
000900?SAVE ALL
001000?SAVEABEND
001100?LINES 66
001200?CHECK 3
001300
001400 IDENTIFICATION DIVISION.
001500
001600 PROGRAM-ID.        CRYBAT0O.
001700 AUTHOR.            J K MOSS.
001800 INSTALLATION.      MERIDIAN TRUST DATA PROCESSING CENTER.
001900 DATE-WRITTEN.      1991-02-11.
002000 DATE-COMPILED.
002100 SECURITY.          UNCLASSIFIED - PRODUCTION BATCH LIBRARY.
002200
002300*****************************************************************
002400* Letzte Aenderung :: 2002-08-21
002500* Letzte Version   :: A.04.00
002600* Kurzbeschreibung :: Krypto-Kursstatistik-Hauptlauf
002700* Auftrag          :: CRYSTAT-1
002800*                     12345678901234567
002900* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
003000*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003100*----------------------------------------------------------------*
003200* Vers. | Datum    | von | Kommentar                             *
003300*-------|----------|-----|---------------------------------------*
003400*A.00.00|1991-02-11| jkm | Neuerstellung: liest je Symbol ueber    *
003500*       |          |     | CRYRDR0M, bildet Statistik und Report. *
003600*A.01.00|1994-07-19| jkm | Rangfolge nach Schwankungsbreite         *
003700*       |          |     | (normalized range) ergaenzt.            *
003800*A.02.00|1998-11-04| rss | Y2K-Pruefung: Zeitstempel bleibt         CR1042
003900*       |          |     | Millisekunden-Epoche, keine JJ-Felder.   CR1042
004000*A.03.00|1999-01-08| tlw | Tagesvolatilitaet nach Tag-im-Monat      CR1099
004100*       |          |     | ergaenzt; Steuerkarte PARMFIL neu.       CR1099
004200*A.04.00|2002-08-21| rss | C005-LOAD-SYMBOL-TABLE neu: CFG-SYM-CODE CR1734
004300*       |          |     | wurde bisher nirgends belegt und blieb  CR1734
004400*       |          |     | leer, solange CRYCFG0E nicht von Hand   CR1734
004500*       |          |     | mit VALUE-Klauseln versehen wurde. Wird CR1734
004600*       |          |     | jetzt beim Programmstart aus der        CR1734
004700*       |          |     | FILLER/VALUE-Liste CRY-SYM-LIT gefuellt.CR1734
004800*----------------------------------------------------------------*
004900*
005000* Programmbeschreibung
005100* --------------------
005200* Hauptlauf der Krypto-Kursstatistik: liest fuer jedes in CRYCFG0E
005300* konfigurierte Symbol die Preishistorie ueber das Servicemodul
005400* CRYRDR0M ein, ermittelt je Symbol aelteste/juengste Beobachtung
005500* und Min/Max-Preis, errechnet die Schwankungsbreite (Max-Min)/Min
005600* und stellt die Symbole absteigend nach diesem Index in eine
005700* Rangfolge. Ueber die Steuerkarte PARMFIL wird ein Tag-im-Monat
005800* (01-31) hereingenommen, fuer den je Symbol die Beobachtungen
005900* dieses Kalendertags gefiltert und das Symbol mit der hoechsten
006000* Tagesvolatilitaet ermittelt wird. Alle drei Ergebnisse werden als
006100* sequentielle Ausgabedateien und als dreiteiliger Bericht mit
006200* Gesamtsummen ausgegeben.
006300*
006400******************************************************************
006500
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SPECIAL-NAMES.
006900     SWITCH-15 IS ANZEIGE-VERSION
007000         ON STATUS IS SHOW-VERSION
007100     C01 IS TOP-OF-FORM
007200     CLASS NUMERIC-DIGITS IS "0123456789".
007300
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT PARMFIL       ASSIGN TO PARMCARD
007700                           FILE STATUS IS PARM-FILE-STATUS.
007800     SELECT STASOUT       ASSIGN TO STASOUT
007900                           FILE STATUS IS STA-FILE-STATUS.
008000     SELECT VOLROUT       ASSIGN TO VOLROUT
008100                           FILE STATUS IS VOL-FILE-STATUS.
008200     SELECT DAYOUT        ASSIGN TO DAYOUT
008300                           FILE STATUS IS DAY-FILE-STATUS.
008400     SELECT CRYRPT        ASSIGN TO CRYRPT
008500                           FILE STATUS IS RPT-FILE-STATUS.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  PARMFIL
009000     RECORD CONTAINS 80 CHARACTERS
009100     LABEL RECORDS ARE STANDARD.
009200 01  PARMFIL-RECORD           PIC X(80).
009300
009400 FD  STASOUT
009500     RECORD CONTAINS 100 CHARACTERS
009600     LABEL RECORDS ARE STANDARD.
009700 01  STASOUT-RECORD           PIC X(100).
009800
009900 FD  VOLROUT
010000     RECORD CONTAINS 40 CHARACTERS
010100     LABEL RECORDS ARE STANDARD.
010200 01  VOLROUT-RECORD           PIC X(40).
010300
010400 FD  DAYOUT
010500     RECORD CONTAINS 40 CHARACTERS
010600     LABEL RECORDS ARE STANDARD.
010700 01  DAYOUT-RECORD            PIC X(40).
010800
010900 FD  CRYRPT
011000     RECORD CONTAINS 132 CHARACTERS
011100     LABEL RECORDS ARE STANDARD.
011200 01  CRYRPT-RECORD            PIC X(132).
011300
011400 WORKING-STORAGE SECTION.
011500 COPY CRYCFG0E.
011600 COPY CRYPRC0E.
011700 COPY CRYSTA0E.
011800 COPY CRYVOL0E.
011900*--------------------------------------------------------------------*
012000* Comp-Felder: Praefix Cn mit n = Anzahl Digits
012100*--------------------------------------------------------------------*
012200 01          COMP-FELDER.
012300     05      C4-ANZ              PIC S9(04) COMP.
012400     05      C4-COUNT            PIC S9(04) COMP.
012500     05      C4-I1               PIC S9(04) COMP.
012600     05      C4-I2               PIC S9(04) COMP.
012700     05      C4-SYMBOLS-DONE     PIC S9(04) COMP VALUE ZERO.
012800     05      C9-RECORDS-READ     PIC S9(09) COMP VALUE ZERO.
012900     05      FILLER              PIC X(04).
013000
013100*--------------------------------------------------------------------*
013200* Display-Felder: Praefix D
013300*--------------------------------------------------------------------*
013400 01          DISPLAY-FELDER.
013500     05      D-NUM4              PIC -9(04).
013600     05      D-NUM13             PIC 9(13).
013700     05      FILLER              PIC X(04).
013800
013900*--------------------------------------------------------------------*
014000* Felder mit konstantem Inhalt: Praefix K
014100*--------------------------------------------------------------------*
014200 01          KONSTANTE-FELDER.
014300     05      K-MODUL             PIC X(08) VALUE "CRYBAT0O".
014400     05      FILLER              PIC X(04).
014500
014600*----------------------------------------------------------------*
014700* Conditional-Felder
014800*----------------------------------------------------------------*
014900 01          SCHALTER.
015000     05      PARM-FILE-STATUS    PIC X(02).
015100         88  PARM-FILE-OK               VALUE "00".
015200         88  PARM-FILE-EOF              VALUE "10".
015300     05      STA-FILE-STATUS     PIC X(02).
015400         88  STA-FILE-OK                VALUE "00".
015500     05      VOL-FILE-STATUS     PIC X(02).
015600         88  VOL-FILE-OK                VALUE "00".
015700     05      DAY-FILE-STATUS     PIC X(02).
015800         88  DAY-FILE-OK                VALUE "00".
015900     05      RPT-FILE-STATUS     PIC X(02).
016000         88  RPT-FILE-OK                VALUE "00".
016100     05      PRG-STATUS          PIC 9  VALUE ZERO.
016200         88  PRG-OK                     VALUE ZERO.
016300         88  PRG-ABBRUCH                VALUE 1.
016400     05      PARM-OPENED-FLAG    PIC X  VALUE "N".
016500         88  PARM-FILE-IS-OPENED        VALUE "Y".
016600     05      STA-OPENED-FLAG     PIC X  VALUE "N".
016700         88  STA-FILE-IS-OPENED         VALUE "Y".
016800     05      VOL-OPENED-FLAG     PIC X  VALUE "N".
016900         88  VOL-FILE-IS-OPENED         VALUE "Y".
017000     05      DAY-OPENED-FLAG     PIC X  VALUE "N".
017100         88  DAY-FILE-IS-OPENED         VALUE "Y".
017200     05      RPT-OPENED-FLAG     PIC X  VALUE "N".
017300         88  RPT-FILE-IS-OPENED         VALUE "Y".
017400     05      W-DAY-HAS-OBS       PIC X  VALUE "N".
017500         88  W-DAY-HAS-OBS-YES          VALUE "Y".
017600     05      W-DAY-WINNER-FOUND  PIC X  VALUE "N".
017700         88  W-DAY-WINNER-IS-FOUND      VALUE "Y".
017800     05      FILLER              PIC X(04).
017900
018000*--------------------------------------------------------------------*
018100* Steuerkarte PARMFIL: eine Zeile mit dem Tag-im-Monat (01-31), fuer
018200* den die Tagesvolatilitaet (Abschnitt 3 des Reports) ermittelt wird
018300*--------------------------------------------------------------------*
018400 01          WS-PARM-CARD        PIC X(80).
018500 01          WS-PARM-CARD-FIELDS REDEFINES WS-PARM-CARD.
018600     05      PARM-CARD-DAY       PIC 9(02).
018700     05      FILLER              PIC X(78).
018800
018900 01          WS-TARGET-DAY       PIC 9(02).
019000
019100*--------------------------------------------------------------------*
019200* Arbeitsfelder fuer B200-STATISTIK (aelteste/juengste, min/max)
019300*--------------------------------------------------------------------*
019400 01          WORK-FELDER.
019500     05      W-STAT-OLDEST-TS    PIC 9(13).
019600     05      W-STAT-OLDEST-PRICE PIC S9(09)V9(04).
019700     05      W-STAT-NEWEST-TS    PIC 9(13).
019800     05      W-STAT-NEWEST-PRICE PIC S9(09)V9(04).
019900     05      W-STAT-MIN-PRICE    PIC S9(09)V9(04).
020000     05      W-STAT-MAX-PRICE    PIC S9(09)V9(04).
020100     05      W-DAY-MIN-PRICE     PIC S9(09)V9(04).
020200     05      W-DAY-MAX-PRICE     PIC S9(09)V9(04).
020300     05      W-DAY-INDEX         PIC S9(05)V9(06).
020400     05      W-DAY-WINNER-SYMBOL PIC X(10).
020500     05      W-DAY-WINNER-INDEX  PIC S9(05)V9(06).
020600     05      FILLER              PIC X(10).
020700
020800*--------------------------------------------------------------------*
020900* Arbeitstabelle fuer B300-VOLATILITAET (unsortiert bis C310-RANK-
021000* DESCENDING sie umsortiert; getauschte Zeile ueber WS-VOL-SWAP)
021100*--------------------------------------------------------------------*
021200 01          WS-VOL-WORK.
021300     05      WS-VOL-ENTRY OCCURS 5 TIMES
021400                          INDEXED BY WS-VOL-IDX
021500                                     WS-VOL-JDX
021600                                     WS-VOL-MAXDX.
021700         10  WV-SYMBOL           PIC X(10).
021800         10  WV-INDEX            PIC S9(05)V9(06).
021900         10  WV-HAS-DATA         PIC X(01) VALUE "N".
022000             88 WV-DATA-PRESENT        VALUE "Y".
022100         10  FILLER              PIC X(04).
022200
022300 01          WS-VOL-SWAP.
022400     05      SW-SYMBOL           PIC X(10).
022500     05      SW-INDEX            PIC S9(05)V9(06).
022600     05      SW-HAS-DATA         PIC X(01).
022700     05      FILLER              PIC X(04).
022800
022900*--------------------------------------------------------------------*
023000* Ausgabesatz Abschnitt 3 (Tagesvolatilitaet)
023100*--------------------------------------------------------------------*
023200 01          WS-DAY-RESULT.
023300     05      WDR-SYMBOL          PIC X(10).
023400     05      WDR-INDEX           PIC S9(05)V9(06).
023500     05      WDR-FOUND           PIC X(01).
023600         88  WDR-IS-FOUND               VALUE "Y".
023700     05      FILLER              PIC X(18).
023800
023900*--------------------------------------------------------------------*
024000* Kalender-Zwischenfelder fuer C420-DERIVE-DAY-OF-MONTH -- jede
024100* Ganzzahldivision des Hinnant-Algorithmus (civil-from-days) ist ein
024200* eigenes COMPUTE, damit die Kuerzung stimmt (keine FUNCTIONs)
024300*--------------------------------------------------------------------*
024400 01          WS-DATE-WORK.
024500     05      WD-Z                PIC S9(09) COMP.
024600     05      WD-DOE-1460         PIC S9(09) COMP.
024700     05      WD-DOE-36524        PIC S9(09) COMP.
024800     05      WD-DOE-146096       PIC S9(09) COMP.
024900     05      WD-YOE-TERM         PIC S9(09) COMP.
025000     05      WD-YOE-4            PIC S9(09) COMP.
025100     05      WD-YOE-100          PIC S9(09) COMP.
025200     05      WD-DOY-TERM1        PIC S9(09) COMP.
025300     05      WD-MP-TERM          PIC S9(09) COMP.
025400     05      WD-MP-TERM2         PIC S9(09) COMP.
025500     05      FILLER              PIC X(04).
025600
025700*--------------------------------------------------------------------*
025800* Editierte Felder fuer den Bericht CRYRPT (Praefix WE)
025900*--------------------------------------------------------------------*
026000 01          WE-REPORT-FELDER.
026100     05      WE-OLDEST-PRICE     PIC ZZZZZZZZ9.9999.
026200     05      WE-NEWEST-PRICE     PIC ZZZZZZZZ9.9999.
026300     05      WE-MIN-PRICE        PIC ZZZZZZZZ9.9999.
026400     05      WE-MAX-PRICE        PIC ZZZZZZZZ9.9999.
026500     05      WE-VOL-INDEX        PIC -Z9.999999.
026600     05      WE-RANK-NO          PIC ZZ9.
026700     05      WE-DAY-INDEX        PIC -Z9.999999.
026800     05      WE-TARGET-DAY       PIC Z9.
026900     05      WE-SYMBOLS-DONE     PIC ZZ9.
027000     05      WE-RECORDS-READ     PIC ZZZZZZZ9.
027100
027200*--------------------------------------------------------------------*
027300* Uebergabe an das Servicemodul CRYRDR0M (siehe CRYRDR0E.cbl)
027400*--------------------------------------------------------------------*
027500*--------------------------------------------------------------------*
027600* Byteweise deckungsgleich mit LINK-REC (LINK-HDR/LINK-DATA) in       *
027700* CRYRDR0E, einschliesslich der dortigen FILLER-Polsterung            *
027800*--------------------------------------------------------------------*
027900 01          LINK-RDR-REC.
028000     05      LINK-RDR-SYMBOL     PIC X(10).
028100     05      LINK-RDR-RC         PIC S9(04) COMP.
028200     05      FILLER              PIC X(04).
028300     05      LINK-RDR-OBS-COUNT  PIC S9(04) COMP.
028400     05      FILLER              PIC X(04).
028500
028600 PROCEDURE DIVISION.
028700******************************************************************
028800* Steuerungs-Section
028900******************************************************************
029000 A100-STEUERUNG SECTION.
029100 A100-00.
029200     IF  SHOW-VERSION
029300         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
029400         STOP RUN
029500     END-IF
029600
029700     PERFORM B000-VORLAUF
029800     IF  PRG-ABBRUCH
029900         CONTINUE
030000     ELSE
030100         PERFORM B100-VERARBEITUNG
030200         PERFORM B200-STATISTIK
030300         PERFORM B300-VOLATILITAET
030400         PERFORM B400-TAGESVOLA
030500         PERFORM B500-REPORT
030600     END-IF
030700
030800     PERFORM B090-ENDE
030900     STOP RUN
031000     .
031100 A100-99.
031200     EXIT.
031300
031400******************************************************************
031500* Vorlauf: Steuerkarte lesen, Ausgabedateien oeffnen
031600******************************************************************
031700 B000-VORLAUF SECTION.
031800 B000-00.
031900     PERFORM C000-INIT
032000     PERFORM C010-OPEN-PARMFILE
032100     IF  PRG-ABBRUCH
032200         EXIT SECTION
032300     END-IF
032400
032500     PERFORM C020-READ-PARMCARD
032600     IF  PRG-ABBRUCH
032700         EXIT SECTION
032800     END-IF
032900
033000     PERFORM C030-OPEN-OUTPUT-FILES
033100     .
033200 B000-99.
033300     EXIT.
033400
033500******************************************************************
033600* Verarbeitung: je konfiguriertem Symbol Preishistorie einlesen
033700******************************************************************
033800 B100-VERARBEITUNG SECTION.
033900 B100-00.
034000     PERFORM C100-PROCESS-ONE-SYMBOL
034100        VARYING CFG-SYM-IDX FROM 1 BY 1
034200          UNTIL CFG-SYM-IDX > CFG-SYMBOL-COUNT
034300     .
034400 B100-99.
034500     EXIT.
034600
034700******************************************************************
034800* Statistik: aelteste/juengste Beobachtung, Min/Max je Symbol
034900******************************************************************
035000 B200-STATISTIK SECTION.
035100 B200-00.
035200     PERFORM C200-CALC-SYMBOL-STATS
035300        VARYING CFG-SYM-IDX FROM 1 BY 1
035400          UNTIL CFG-SYM-IDX > CFG-SYMBOL-COUNT
035500     .
035600 B200-99.
035700     EXIT.
035800
035900******************************************************************
036000* Volatilitaet: Schwankungsbreite je Symbol, Rangfolge absteigend
036100******************************************************************
036200 B300-VOLATILITAET SECTION.
036300 B300-00.
036400     PERFORM C300-CALC-INDEX
036500        VARYING CFG-SYM-IDX FROM 1 BY 1
036600          UNTIL CFG-SYM-IDX > CFG-SYMBOL-COUNT
036700
036800     PERFORM C310-RANK-DESCENDING
036900     PERFORM C320-WRITE-RANKING
037000     .
037100 B300-99.
037200     EXIT.
037300
037400******************************************************************
037500* Tagesvolatilitaet: Symbol mit hoechstem Index am Steuerkarten-Tag
037600******************************************************************
037700 B400-TAGESVOLA SECTION.
037800 B400-00.
037900     MOVE "N" TO W-DAY-WINNER-FOUND
038000
038100     PERFORM C400-CALC-DAY-INDEX
038200        VARYING CFG-SYM-IDX FROM 1 BY 1
038300          UNTIL CFG-SYM-IDX > CFG-SYMBOL-COUNT
038400
038500     PERFORM C430-WRITE-DAY-RESULT
038600     .
038700 B400-99.
038800     EXIT.
038900
039000******************************************************************
039100* Report: drei Abschnitte und Gesamtsummen
039200******************************************************************
039300 B500-REPORT SECTION.
039400 B500-00.
039500     PERFORM C500-PRINT-HEADER
039600     PERFORM C510-PRINT-STATS-SECTION
039700     PERFORM C520-PRINT-RANKING-SECTION
039800     PERFORM C530-PRINT-DAILY-SECTION
039900     PERFORM C540-PRINT-TOTALS
040000     .
040100 B500-99.
040200     EXIT.
040300
040400******************************************************************
040500* Nachlauf: alle geoeffneten Dateien schliessen
040600******************************************************************
040700 B090-ENDE SECTION.
040800 B090-00.
040900     IF  PARM-FILE-IS-OPENED
041000         CLOSE PARMFIL
041100     END-IF
041200     IF  STA-FILE-IS-OPENED
041300         CLOSE STASOUT
041400     END-IF
041500     IF  VOL-FILE-IS-OPENED
041600         CLOSE VOLROUT
041700     END-IF
041800     IF  DAY-FILE-IS-OPENED
041900         CLOSE DAYOUT
042000     END-IF
042100     IF  RPT-FILE-IS-OPENED
042200         CLOSE CRYRPT
042300     END-IF
042400     .
042500 B090-99.
042600     EXIT.
042700
042800******************************************************************
042900* Initialisierung von Feldern und EXTERNAL-Puffern
043000******************************************************************
043100 C000-INIT SECTION.
043200 C000-00.
043300     INITIALIZE CRY-OBS-BUFFER
043400     INITIALIZE CRY-STATS-BUFFER
043500     INITIALIZE WS-VOL-WORK
043600     MOVE ZERO TO C4-SYMBOLS-DONE
043700     MOVE ZERO TO C9-RECORDS-READ
043800
043900     PERFORM C005-LOAD-SYMBOL-TABLE
044000     .
044100 C000-99.
044200     EXIT.
044300
044400******************************************************************
044500* Symboltabelle CFG-SYMBOL-TABLE aus der FILLER/VALUE-Liste
044600* CRY-SYM-LIT fuellen (siehe CRYCFG0E)
044700******************************************************************
044800 C005-LOAD-SYMBOL-TABLE SECTION.
044900 C005-00.
045000     PERFORM C006-LOAD-ONE-SYMBOL
045100        VARYING CFG-SYM-IDX FROM 1 BY 1
045200          UNTIL CFG-SYM-IDX > CFG-SYMBOL-COUNT
045300     .
045400 C005-99.
045500     EXIT.
045600
045700 C006-LOAD-ONE-SYMBOL SECTION.
045800 C006-00.
045900     MOVE CRY-SYM-LIT (CFG-SYM-IDX) TO CFG-SYM-CODE (CFG-SYM-IDX)
046000     .
046100 C006-99.
046200     EXIT.
046300
046400******************************************************************
046500* Steuerkarte PARMFIL oeffnen
046600******************************************************************
046700 C010-OPEN-PARMFILE SECTION.
046800 C010-00.
046900     OPEN INPUT PARMFIL
047000     IF  PARM-FILE-OK
047100         MOVE "Y" TO PARM-OPENED-FLAG
047200     ELSE
047300         DISPLAY K-MODUL ": Steuerkarte PARMFIL nicht gefunden, "
047400                 "Status " PARM-FILE-STATUS
047500         SET PRG-ABBRUCH TO TRUE
047600     END-IF
047700     .
047800 C010-99.
047900     EXIT.
048000
048100******************************************************************
048200* Steuerkarte lesen: Tag-im-Monat (01-31) fuer Abschnitt 3
048300******************************************************************
048400 C020-READ-PARMCARD SECTION.
048500 C020-00.
048600     READ PARMFIL INTO WS-PARM-CARD
048700         AT END SET PARM-FILE-EOF TO TRUE
048800     END-READ
048900
049000     IF  PARM-FILE-EOF
049100         DISPLAY K-MODUL ": Steuerkarte leer - Abbruch"
049200         SET PRG-ABBRUCH TO TRUE
049300         EXIT SECTION
049400     END-IF
049500
049600     MOVE PARM-CARD-DAY TO WS-TARGET-DAY
049700
049800     IF  WS-TARGET-DAY < 1 OR WS-TARGET-DAY > 31
049900         DISPLAY K-MODUL ": Steuerkarte ungueltig, Tag-im-Monat "
050000                 WS-TARGET-DAY
050100         SET PRG-ABBRUCH TO TRUE
050200     END-IF
050300     .
050400 C020-99.
050500     EXIT.
050600
050700******************************************************************
050800* Ausgabedateien oeffnen (Statistik, Rangfolge, Tag, Bericht)
050900******************************************************************
051000 C030-OPEN-OUTPUT-FILES SECTION.
051100 C030-00.
051200     OPEN OUTPUT STASOUT
051300     IF  STA-FILE-OK
051400         MOVE "Y" TO STA-OPENED-FLAG
051500     ELSE
051600         DISPLAY K-MODUL ": OPEN STASOUT fehlgeschlagen, Status "
051700                 STA-FILE-STATUS
051800         SET PRG-ABBRUCH TO TRUE
051900     END-IF
052000
052100     OPEN OUTPUT VOLROUT
052200     IF  VOL-FILE-OK
052300         MOVE "Y" TO VOL-OPENED-FLAG
052400     ELSE
052500         DISPLAY K-MODUL ": OPEN VOLROUT fehlgeschlagen, Status "
052600                 VOL-FILE-STATUS
052700         SET PRG-ABBRUCH TO TRUE
052800     END-IF
052900
053000     OPEN OUTPUT DAYOUT
053100     IF  DAY-FILE-OK
053200         MOVE "Y" TO DAY-OPENED-FLAG
053300     ELSE
053400         DISPLAY K-MODUL ": OPEN DAYOUT fehlgeschlagen, Status "
053500                 DAY-FILE-STATUS
053600         SET PRG-ABBRUCH TO TRUE
053700     END-IF
053800
053900     OPEN OUTPUT CRYRPT
054000     IF  RPT-FILE-OK
054100         MOVE "Y" TO RPT-OPENED-FLAG
054200     ELSE
054300         DISPLAY K-MODUL ": OPEN CRYRPT fehlgeschlagen, Status "
054400                 RPT-FILE-STATUS
054500         SET PRG-ABBRUCH TO TRUE
054600     END-IF
054700     .
054800 C030-99.
054900     EXIT.
055000
055100******************************************************************
055200* Preishistorie fuer ein konfiguriertes Symbol ueber CRYRDR0M lesen
055300******************************************************************
055400 C100-PROCESS-ONE-SYMBOL SECTION.
055500 C100-00.
055600     MOVE CFG-SYM-CODE (CFG-SYM-IDX) TO LINK-RDR-SYMBOL
055700     MOVE ZERO TO LINK-RDR-RC LINK-RDR-OBS-COUNT
055800
055900     CALL "CRYRDR0M" USING LINK-RDR-REC
056000
056100     EVALUATE LINK-RDR-RC
056200         WHEN ZERO
056300             ADD 1 TO C4-SYMBOLS-DONE
056400             ADD LINK-RDR-OBS-COUNT TO C9-RECORDS-READ
056500         WHEN 100
056600             DISPLAY K-MODUL ": Preisdatei fuer "
056700                     CFG-SYM-CODE (CFG-SYM-IDX)
056800                     " nur teilweise gelesen, RC 100"
056900             ADD 1 TO C4-SYMBOLS-DONE
057000             ADD LINK-RDR-OBS-COUNT TO C9-RECORDS-READ
057100         WHEN 9999
057200             DISPLAY K-MODUL ": CRYRDR0M meldet Abbruch fuer "
057300                     CFG-SYM-CODE (CFG-SYM-IDX)
057400         WHEN OTHER
057500             MOVE LINK-RDR-RC TO D-NUM4
057600             DISPLAY K-MODUL ": unbekannter RC aus CRYRDR0M: " D-NUM4
057700     END-EVALUATE
057800     .
057900 C100-99.
058000     EXIT.
058100
058200******************************************************************
058300* Statistik fuer ein Symbol berechnen und ablegen (Abschnitt 1)
058400******************************************************************
058500 C200-CALC-SYMBOL-STATS SECTION.
058600 C200-00.
058700     SET OBS-SYM-IDX TO CFG-SYM-IDX
058800     SET STA-SYM-IDX TO CFG-SYM-IDX
058900
059000     IF  OBS-SYM-COUNT (OBS-SYM-IDX) = ZERO
059100         EXIT SECTION
059200     END-IF
059300
059400     SET OBS-IDX TO 1
059500     MOVE OBS-TAB-TIMESTAMP (OBS-SYM-IDX OBS-IDX) TO W-STAT-OLDEST-TS
059600     MOVE OBS-TAB-PRICE     (OBS-SYM-IDX OBS-IDX) TO W-STAT-OLDEST-PRICE
059700     MOVE OBS-TAB-TIMESTAMP (OBS-SYM-IDX OBS-IDX) TO W-STAT-NEWEST-TS
059800     MOVE OBS-TAB-PRICE     (OBS-SYM-IDX OBS-IDX) TO W-STAT-NEWEST-PRICE
059900     MOVE OBS-TAB-PRICE     (OBS-SYM-IDX OBS-IDX) TO W-STAT-MIN-PRICE
060000     MOVE OBS-TAB-PRICE     (OBS-SYM-IDX OBS-IDX) TO W-STAT-MAX-PRICE
060100
060200     PERFORM C210-SCAN-OBSERVATION
060300        VARYING OBS-IDX FROM 2 BY 1
060400          UNTIL OBS-IDX > OBS-SYM-COUNT (OBS-SYM-IDX)
060500
060600     MOVE CFG-SYM-CODE (CFG-SYM-IDX)  TO STA-SYMBOL
060700     MOVE W-STAT-OLDEST-TS            TO STA-OLDEST-TS
060800     MOVE W-STAT-OLDEST-PRICE         TO STA-OLDEST-PRICE
060900     MOVE W-STAT-NEWEST-TS            TO STA-NEWEST-TS
061000     MOVE W-STAT-NEWEST-PRICE         TO STA-NEWEST-PRICE
061100     MOVE W-STAT-MIN-PRICE            TO STA-MIN-PRICE
061200     MOVE W-STAT-MAX-PRICE            TO STA-MAX-PRICE
061300     MOVE OBS-SYM-COUNT (OBS-SYM-IDX) TO STA-OBS-COUNT
061400     MOVE SPACES                      TO STASOUT-RECORD
061500     WRITE STASOUT-RECORD FROM CRY-STATS-RECORD
061600
061700     MOVE CFG-SYM-CODE (CFG-SYM-IDX) TO STB-SYMBOL (STA-SYM-IDX)
061800     SET  STB-DATA-PRESENT (STA-SYM-IDX) TO TRUE
061900     MOVE W-STAT-OLDEST-TS    TO STB-OLDEST-TS    (STA-SYM-IDX)
062000     MOVE W-STAT-OLDEST-PRICE TO STB-OLDEST-PRICE (STA-SYM-IDX)
062100     MOVE W-STAT-NEWEST-TS    TO STB-NEWEST-TS    (STA-SYM-IDX)
062200     MOVE W-STAT-NEWEST-PRICE TO STB-NEWEST-PRICE (STA-SYM-IDX)
062300     MOVE W-STAT-MIN-PRICE    TO STB-MIN-PRICE    (STA-SYM-IDX)
062400     MOVE W-STAT-MAX-PRICE    TO STB-MAX-PRICE    (STA-SYM-IDX)
062500     .
062600 C200-99.
062700     EXIT.
062800
062900******************************************************************
063000* Eine Beobachtung gegen die bisherigen Extremwerte pruefen -- bei
063100* Gleichstand bleibt die zuerst gefundene Beobachtung massgeblich
063200******************************************************************
063300 C210-SCAN-OBSERVATION SECTION.
063400 C210-00.
063500     IF  OBS-TAB-TIMESTAMP (OBS-SYM-IDX OBS-IDX) < W-STAT-OLDEST-TS
063600         MOVE OBS-TAB-TIMESTAMP (OBS-SYM-IDX OBS-IDX)
063700                                    TO W-STAT-OLDEST-TS
063800         MOVE OBS-TAB-PRICE     (OBS-SYM-IDX OBS-IDX)
063900                                    TO W-STAT-OLDEST-PRICE
064000     END-IF
064100
064200     IF  OBS-TAB-TIMESTAMP (OBS-SYM-IDX OBS-IDX) > W-STAT-NEWEST-TS
064300         MOVE OBS-TAB-TIMESTAMP (OBS-SYM-IDX OBS-IDX)
064400                                    TO W-STAT-NEWEST-TS
064500         MOVE OBS-TAB-PRICE     (OBS-SYM-IDX OBS-IDX)
064600                                    TO W-STAT-NEWEST-PRICE
064700     END-IF
064800
064900     IF  OBS-TAB-PRICE (OBS-SYM-IDX OBS-IDX) < W-STAT-MIN-PRICE
065000         MOVE OBS-TAB-PRICE (OBS-SYM-IDX OBS-IDX) TO W-STAT-MIN-PRICE
065100     END-IF
065200
065300     IF  OBS-TAB-PRICE (OBS-SYM-IDX OBS-IDX) > W-STAT-MAX-PRICE
065400         MOVE OBS-TAB-PRICE (OBS-SYM-IDX OBS-IDX) TO W-STAT-MAX-PRICE
065500     END-IF
065600     .
065700 C210-99.
065800     EXIT.
065900
066000******************************************************************
066100* Schwankungsbreite (Max-Min)/Min je Symbol berechnen
066200******************************************************************
066300 C300-CALC-INDEX SECTION.
066400 C300-00.
066500     SET WS-VOL-IDX TO CFG-SYM-IDX
066600     SET STA-SYM-IDX TO CFG-SYM-IDX
066700     MOVE CFG-SYM-CODE (CFG-SYM-IDX) TO WV-SYMBOL (WS-VOL-IDX)
066800
066900     IF  STB-DATA-PRESENT (STA-SYM-IDX)
067000     AND STB-MIN-PRICE (STA-SYM-IDX) NOT = ZERO
067100         COMPUTE WV-INDEX (WS-VOL-IDX) ROUNDED =
067200             (STB-MAX-PRICE (STA-SYM-IDX) - STB-MIN-PRICE (STA-SYM-IDX))
067300              / STB-MIN-PRICE (STA-SYM-IDX)
067400         SET WV-DATA-PRESENT (WS-VOL-IDX) TO TRUE
067500     ELSE
067600         MOVE ZERO TO WV-INDEX (WS-VOL-IDX)
067700         MOVE "N"  TO WV-HAS-DATA (WS-VOL-IDX)
067800     END-IF
067900     .
068000 C300-99.
068100     EXIT.
068200
068300******************************************************************
068400* WS-VOL-WORK absteigend nach WV-INDEX sortieren (Selection-Sort,
068500* keine SORT-Verb-Nutzung fuer diese kleine 5-Zeilen-Tabelle)
068600******************************************************************
068700 C310-RANK-DESCENDING SECTION.
068800 C310-00.
068900     PERFORM C315-SELECT-ONE-RANK
069000        VARYING WS-VOL-IDX FROM 1 BY 1
069100          UNTIL WS-VOL-IDX > CFG-SYMBOL-COUNT
069200     .
069300 C310-99.
069400     EXIT.
069500
069600 C315-SELECT-ONE-RANK SECTION.
069700 C315-00.
069800     SET WS-VOL-MAXDX TO WS-VOL-IDX
069900
070000     PERFORM C316-TEST-CANDIDATE
070100        VARYING WS-VOL-JDX FROM WS-VOL-IDX BY 1
070200          UNTIL WS-VOL-JDX > CFG-SYMBOL-COUNT
070300
070400     IF  WS-VOL-MAXDX NOT = WS-VOL-IDX
070500         MOVE WV-SYMBOL   (WS-VOL-IDX)   TO SW-SYMBOL
070600         MOVE WV-INDEX    (WS-VOL-IDX)   TO SW-INDEX
070700         MOVE WV-HAS-DATA (WS-VOL-IDX)   TO SW-HAS-DATA
070800
070900         MOVE WV-SYMBOL   (WS-VOL-MAXDX) TO WV-SYMBOL   (WS-VOL-IDX)
071000         MOVE WV-INDEX    (WS-VOL-MAXDX) TO WV-INDEX    (WS-VOL-IDX)
071100         MOVE WV-HAS-DATA (WS-VOL-MAXDX) TO WV-HAS-DATA (WS-VOL-IDX)
071200
071300         MOVE SW-SYMBOL                  TO WV-SYMBOL   (WS-VOL-MAXDX)
071400         MOVE SW-INDEX                   TO WV-INDEX    (WS-VOL-MAXDX)
071500         MOVE SW-HAS-DATA                TO WV-HAS-DATA (WS-VOL-MAXDX)
071600     END-IF
071700     .
071800 C315-99.
071900     EXIT.
072000
072100 C316-TEST-CANDIDATE SECTION.
072200 C316-00.
072300     IF  WV-INDEX (WS-VOL-JDX) > WV-INDEX (WS-VOL-MAXDX)
072400         SET WS-VOL-MAXDX TO WS-VOL-JDX
072500     END-IF
072600     .
072700 C316-99.
072800     EXIT.
072900
073000******************************************************************
073100* Rangfolge-Saetze schreiben (Abschnitt 2)
073200******************************************************************
073300 C320-WRITE-RANKING SECTION.
073400 C320-00.
073500     PERFORM C325-WRITE-ONE-RANK
073600        VARYING WS-VOL-IDX FROM 1 BY 1
073700          UNTIL WS-VOL-IDX > CFG-SYMBOL-COUNT
073800     .
073900 C320-99.
074000     EXIT.
074100
074200 C325-WRITE-ONE-RANK SECTION.
074300 C325-00.
074400     SET C4-I1 TO WS-VOL-IDX
074500     MOVE C4-I1                  TO VOL-RANK-NO
074600     MOVE WV-SYMBOL (WS-VOL-IDX) TO VOL-SYMBOL
074700     MOVE WV-INDEX  (WS-VOL-IDX) TO VOL-INDEX
074800     MOVE SPACES TO VOLROUT-RECORD
074900     WRITE VOLROUT-RECORD FROM CRY-VOLAT-RECORD
075000     .
075100 C325-99.
075200     EXIT.
075300
075400******************************************************************
075500* Tagesvolatilitaet fuer ein Symbol pruefen; hoechster Index bleibt
075600* der Tagessieger (bei Gleichstand bleibt der zuerst gefundene)
075700******************************************************************
075800 C400-CALC-DAY-INDEX SECTION.
075900 C400-00.
076000     SET OBS-SYM-IDX TO CFG-SYM-IDX
076100     MOVE "N"  TO W-DAY-HAS-OBS
076200     MOVE ZERO TO W-DAY-MIN-PRICE W-DAY-MAX-PRICE
076300
076400     IF  OBS-SYM-COUNT (OBS-SYM-IDX) = ZERO
076500         EXIT SECTION
076600     END-IF
076700
076800     PERFORM C410-SCAN-DAY-OBSERVATION
076900        VARYING OBS-IDX FROM 1 BY 1
077000          UNTIL OBS-IDX > OBS-SYM-COUNT (OBS-SYM-IDX)
077100
077200     IF  NOT W-DAY-HAS-OBS-YES
077300         EXIT SECTION
077400     END-IF
077500
077600     IF  W-DAY-MIN-PRICE = ZERO
077700         MOVE ZERO TO W-DAY-INDEX
077800     ELSE
077900         COMPUTE W-DAY-INDEX ROUNDED =
078000             (W-DAY-MAX-PRICE - W-DAY-MIN-PRICE) / W-DAY-MIN-PRICE
078100     END-IF
078200
078300     IF  W-DAY-WINNER-IS-FOUND
078400         IF  W-DAY-INDEX > W-DAY-WINNER-INDEX
078500             MOVE CFG-SYM-CODE (CFG-SYM-IDX) TO W-DAY-WINNER-SYMBOL
078600             MOVE W-DAY-INDEX                TO W-DAY-WINNER-INDEX
078700         END-IF
078800     ELSE
078900         MOVE CFG-SYM-CODE (CFG-SYM-IDX) TO W-DAY-WINNER-SYMBOL
079000         MOVE W-DAY-INDEX                TO W-DAY-WINNER-INDEX
079100         MOVE "Y"                        TO W-DAY-WINNER-FOUND
079200     END-IF
079300     .
079400 C400-99.
079500     EXIT.
079600
079700******************************************************************
079800* Eine Beobachtung auf den Steuerkarten-Tag pruefen und einfalten
079900******************************************************************
080000 C410-SCAN-DAY-OBSERVATION SECTION.
080100 C410-00.
080200     COMPUTE CDB-EPOCH-DAYS =
080300         OBS-TAB-TIMESTAMP (OBS-SYM-IDX OBS-IDX) / 86400000
080400
080500     PERFORM C420-DERIVE-DAY-OF-MONTH
080600
080700     IF  CDB-DAY-OF-MONTH NOT = WS-TARGET-DAY
080800         EXIT SECTION
080900     END-IF
081000
081100     IF  W-DAY-HAS-OBS-YES
081200         IF  OBS-TAB-PRICE (OBS-SYM-IDX OBS-IDX) < W-DAY-MIN-PRICE
081300             MOVE OBS-TAB-PRICE (OBS-SYM-IDX OBS-IDX)
081400                                    TO W-DAY-MIN-PRICE
081500         END-IF
081600         IF  OBS-TAB-PRICE (OBS-SYM-IDX OBS-IDX) > W-DAY-MAX-PRICE
081700             MOVE OBS-TAB-PRICE (OBS-SYM-IDX OBS-IDX)
081800                                    TO W-DAY-MAX-PRICE
081900         END-IF
082000     ELSE
082100         MOVE OBS-TAB-PRICE (OBS-SYM-IDX OBS-IDX) TO W-DAY-MIN-PRICE
082200         MOVE OBS-TAB-PRICE (OBS-SYM-IDX OBS-IDX) TO W-DAY-MAX-PRICE
082300         MOVE "Y" TO W-DAY-HAS-OBS
082400     END-IF
082500     .
082600 C410-99.
082700     EXIT.
082800
082900******************************************************************
083000* Tag-im-Monat aus CDB-EPOCH-DAYS ableiten (civil-from-days nach
083100* Hinnant; jede Division ein eigenes COMPUTE wegen Ganzzahlkuerzung)
083200******************************************************************
083300 C420-DERIVE-DAY-OF-MONTH SECTION.
083400 C420-00.
083500     COMPUTE WD-Z = CDB-EPOCH-DAYS + 719468
083600
083700     IF  WD-Z >= ZERO
083800         COMPUTE CDB-ERA = WD-Z / 146097
083900     ELSE
084000         COMPUTE CDB-ERA = (WD-Z - 146096) / 146097
084100     END-IF
084200
084300     COMPUTE CDB-DAY-OF-ERA = WD-Z - (CDB-ERA * 146097)
084400
084500     COMPUTE WD-DOE-1460   = CDB-DAY-OF-ERA / 1460
084600     COMPUTE WD-DOE-36524  = CDB-DAY-OF-ERA / 36524
084700     COMPUTE WD-DOE-146096 = CDB-DAY-OF-ERA / 146096
084800     COMPUTE WD-YOE-TERM   = CDB-DAY-OF-ERA - WD-DOE-1460 + WD-DOE-36524
084900                              - WD-DOE-146096
085000     COMPUTE CDB-YEAR-OF-ERA = WD-YOE-TERM / 365
085100
085200     COMPUTE WD-YOE-4     = CDB-YEAR-OF-ERA / 4
085300     COMPUTE WD-YOE-100   = CDB-YEAR-OF-ERA / 100
085400     COMPUTE WD-DOY-TERM1 = (365 * CDB-YEAR-OF-ERA) + WD-YOE-4
085500                            - WD-YOE-100
085600     COMPUTE CDB-DAY-OF-YEAR = CDB-DAY-OF-ERA - WD-DOY-TERM1
085700
085800     COMPUTE WD-MP-TERM    = (5 * CDB-DAY-OF-YEAR) + 2
085900     COMPUTE CDB-MONTH-POS = WD-MP-TERM / 153
086000
086100     COMPUTE WD-MP-TERM2 = ((153 * CDB-MONTH-POS) + 2) / 5
086200     COMPUTE CDB-DAY-OF-MONTH = CDB-DAY-OF-YEAR - WD-MP-TERM2 + 1
086300     .
086400 C420-99.
086500     EXIT.
086600
086700******************************************************************
086800* Tagessieger-Satz schreiben (Abschnitt 3)
086900******************************************************************
087000 C430-WRITE-DAY-RESULT SECTION.
087100 C430-00.
087200     IF  W-DAY-WINNER-IS-FOUND
087300         MOVE W-DAY-WINNER-SYMBOL TO WDR-SYMBOL
087400         MOVE W-DAY-WINNER-INDEX  TO WDR-INDEX
087500         MOVE "Y"                 TO WDR-FOUND
087600     ELSE
087700         MOVE SPACES TO WDR-SYMBOL
087800         MOVE ZERO   TO WDR-INDEX
087900         MOVE "N"    TO WDR-FOUND
088000     END-IF
088100
088200     MOVE SPACES TO DAYOUT-RECORD
088300     WRITE DAYOUT-RECORD FROM WS-DAY-RESULT
088400     .
088500 C430-99.
088600     EXIT.
088700
088800******************************************************************
088900* Berichtskopf drucken
089000******************************************************************
089100 C500-PRINT-HEADER SECTION.
089200 C500-00.
089300     MOVE SPACES TO CRYRPT-RECORD
089400     STRING "CRYSTAT-1  KRYPTO-KURSSTATISTIK  TAGESLAUF"
089500         DELIMITED BY SIZE INTO CRYRPT-RECORD
089600     WRITE CRYRPT-RECORD AFTER ADVANCING TOP-OF-FORM
089700
089800     MOVE SPACES TO CRYRPT-RECORD
089900     STRING "ABSCHNITT 1 - SYMBOLSTATISTIK "
090000            "(AELTESTE/JUENGSTE, MIN/MAX)" DELIMITED BY SIZE
090100         INTO CRYRPT-RECORD
090200     WRITE CRYRPT-RECORD AFTER ADVANCING 2 LINES
090300     .
090400 C500-99.
090500     EXIT.
090600
090700******************************************************************
090800* Abschnitt 1 drucken: Symbolstatistik
090900******************************************************************
091000 C510-PRINT-STATS-SECTION SECTION.
091100 C510-00.
091200     PERFORM C515-PRINT-ONE-STAT-LINE
091300        VARYING STA-SYM-IDX FROM 1 BY 1
091400          UNTIL STA-SYM-IDX > CFG-SYMBOL-COUNT
091500     .
091600 C510-99.
091700     EXIT.
091800
091900 C515-PRINT-ONE-STAT-LINE SECTION.
092000 C515-00.
092100     MOVE SPACES TO CRYRPT-RECORD
092200
092300     IF  STB-DATA-PRESENT (STA-SYM-IDX)
092400         MOVE STB-OLDEST-PRICE (STA-SYM-IDX) TO WE-OLDEST-PRICE
092500         MOVE STB-NEWEST-PRICE (STA-SYM-IDX) TO WE-NEWEST-PRICE
092600         MOVE STB-MIN-PRICE    (STA-SYM-IDX) TO WE-MIN-PRICE
092700         MOVE STB-MAX-PRICE    (STA-SYM-IDX) TO WE-MAX-PRICE
092800         STRING STB-SYMBOL (STA-SYM-IDX) DELIMITED BY SPACE,
092900                "  AELTESTE " DELIMITED BY SIZE,
093000                WE-OLDEST-PRICE DELIMITED BY SIZE,
093100                "  JUENGSTE " DELIMITED BY SIZE,
093200                WE-NEWEST-PRICE DELIMITED BY SIZE,
093300                "  MIN " DELIMITED BY SIZE,
093400                WE-MIN-PRICE DELIMITED BY SIZE,
093500                "  MAX " DELIMITED BY SIZE,
093600                WE-MAX-PRICE DELIMITED BY SIZE
093700             INTO CRYRPT-RECORD
093800     ELSE
093900         STRING CFG-SYM-CODE (STA-SYM-IDX) DELIMITED BY SPACE,
094000                "  KEINE BEOBACHTUNGEN" DELIMITED BY SIZE
094100             INTO CRYRPT-RECORD
094200     END-IF
094300
094400     WRITE CRYRPT-RECORD AFTER ADVANCING 1 LINE
094500     .
094600 C515-99.
094700     EXIT.
094800
094900******************************************************************
095000* Abschnitt 2 drucken: Rangfolge nach Schwankungsbreite
095100******************************************************************
095200 C520-PRINT-RANKING-SECTION SECTION.
095300 C520-00.
095400     MOVE SPACES TO CRYRPT-RECORD
095500     STRING "ABSCHNITT 2 - RANGFOLGE NACH SCHWANKUNGSBREITE "
095600            "(ABSTEIGEND)" DELIMITED BY SIZE
095700         INTO CRYRPT-RECORD
095800     WRITE CRYRPT-RECORD AFTER ADVANCING 2 LINES
095900
096000     PERFORM C525-PRINT-ONE-RANK-LINE
096100        VARYING WS-VOL-IDX FROM 1 BY 1
096200          UNTIL WS-VOL-IDX > CFG-SYMBOL-COUNT
096300     .
096400 C520-99.
096500     EXIT.
096600
096700 C525-PRINT-ONE-RANK-LINE SECTION.
096800 C525-00.
096900     SET C4-I2 TO WS-VOL-IDX
097000     MOVE C4-I2                 TO WE-RANK-NO
097100     MOVE WV-INDEX (WS-VOL-IDX) TO WE-VOL-INDEX
097200     MOVE SPACES TO CRYRPT-RECORD
097300     STRING WE-RANK-NO DELIMITED BY SIZE,
097400            "  " DELIMITED BY SIZE,
097500            WV-SYMBOL (WS-VOL-IDX) DELIMITED BY SPACE,
097600            "  INDEX " DELIMITED BY SIZE,
097700            WE-VOL-INDEX DELIMITED BY SIZE
097800         INTO CRYRPT-RECORD
097900     WRITE CRYRPT-RECORD AFTER ADVANCING 1 LINE
098000     .
098100 C525-99.
098200     EXIT.
098300
098400******************************************************************
098500* Abschnitt 3 drucken: hoechste Tagesvolatilitaet
098600******************************************************************
098700 C530-PRINT-DAILY-SECTION SECTION.
098800 C530-00.
098900     MOVE WS-TARGET-DAY TO WE-TARGET-DAY
099000     MOVE SPACES TO CRYRPT-RECORD
099100     STRING "ABSCHNITT 3 - HOECHSTE TAGESVOLATILITAET FUER TAG "
099200            DELIMITED BY SIZE,
099300            WE-TARGET-DAY DELIMITED BY SIZE
099400         INTO CRYRPT-RECORD
099500     WRITE CRYRPT-RECORD AFTER ADVANCING 2 LINES
099600
099700     MOVE SPACES TO CRYRPT-RECORD
099800     IF  W-DAY-WINNER-IS-FOUND
099900         MOVE W-DAY-WINNER-INDEX TO WE-DAY-INDEX
100000         STRING W-DAY-WINNER-SYMBOL DELIMITED BY SPACE,
100100                "  INDEX " DELIMITED BY SIZE,
100200                WE-DAY-INDEX DELIMITED BY SIZE
100300             INTO CRYRPT-RECORD
100400     ELSE
100500         STRING "KEINE BEOBACHTUNGEN FUER DIESEN TAG"
100600             DELIMITED BY SIZE INTO CRYRPT-RECORD
100700     END-IF
100800
100900     WRITE CRYRPT-RECORD AFTER ADVANCING 1 LINE
101000     .
101100 C530-99.
101200     EXIT.
101300
101400******************************************************************
101500* Gesamtsummen drucken
101600******************************************************************
101700 C540-PRINT-TOTALS SECTION.
101800 C540-00.
101900     MOVE C4-SYMBOLS-DONE TO WE-SYMBOLS-DONE
102000     MOVE C9-RECORDS-READ TO WE-RECORDS-READ
102100     MOVE SPACES TO CRYRPT-RECORD
102200     STRING "GESAMTSUMME  SYMBOLE VERARBEITET " DELIMITED BY SIZE,
102300            WE-SYMBOLS-DONE DELIMITED BY SIZE,
102400            "  PREISSAETZE GELESEN " DELIMITED BY SIZE,
102500            WE-RECORDS-READ DELIMITED BY SIZE
102600         INTO CRYRPT-RECORD
102700     WRITE CRYRPT-RECORD AFTER ADVANCING 2 LINES
102800     .
102900 C540-99.
103000     EXIT.
