000100?SEARCH  $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?NOLMAP, SYMBOLS, INSPECT
000400?SAVE ALL
000500?SAVEABEND
000600?LINES 66
000700?CHECK 3
000800
000900 IDENTIFICATION DIVISION.
001000
001100 PROGRAM-ID.        CRYLKP0M.
001200 AUTHOR.            R S SHAH.
001300 INSTALLATION.      MERIDIAN TRUST DATA PROCESSING CENTER.
001400 DATE-WRITTEN.      1991-03-04.
001500 DATE-COMPILED.
001600 SECURITY.          UNCLASSIFIED - PRODUCTION BATCH LIBRARY.
001700
001800*****************************************************************
001900* Letzte Aenderung :: 2004-02-19
002000* Letzte Version   :: A.02.00
002100* Kurzbeschreibung :: Einzelabfrage je Symbol (Preisliste/Statistik)
002200* Auftrag          :: CRYSTAT-1
002300*                     12345678901234567
002400* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002500*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002600*----------------------------------------------------------------*
002700* Vers. | Datum    | von | Kommentar                             *
002800*-------|----------|-----|---------------------------------------*
002900*A.00.00|1991-03-04| rss | Neuerstellung: Kommandos PL (Preis-    *
003000*       |          |     | liste) und ST (Statistik) je Symbol.   *
003100*A.01.00|2003-06-17| tlw | Fehlermeldung fuer nicht unterstuetzte  CR2117
003200*       |          |     | Symbole wortgetreu nach Vorgabe Fach-   CR2117
003300*       |          |     | bereich formuliert.                     CR2117
003400*A.02.00|2004-02-19| rss | C200-RETURN-PRICELIST: Abbruch VOR       CR2245
003500*       |          |     | Zugriff auf OBS-SYM-CODE ergaenzt, wenn  CR2245
003600*       |          |     | fuer das Symbol noch kein Slot belegt    CR2245
003700*       |          |     | ist (Tabellenendetest ging bisher am     CR2245
003800*       |          |     | Zugriff vorbei).                         CR2245
003900*----------------------------------------------------------------*
004000*
004100* Programmbeschreibung
004200* --------------------
004300* Liefert fuer ein einzelnes, konfiguriertes Symbol entweder die
004400* vollstaendige Preisliste (Kommando PL, aus CRY-OBS-BUFFER) oder
004500* die zuletzt von CRYBAT0E berechnete Statistik (Kommando ST, aus
004600* CRY-STATS-BUFFER). Ein Symbol ausserhalb der Konfigurationsliste
004700* ist ein Fehler, kein Leerergebnis.
004800*
004900******************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     SWITCH-15 IS ANZEIGE-VERSION
005500         ON STATUS IS SHOW-VERSION.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200
006300 WORKING-STORAGE SECTION.
006400*--------------------------------------------------------------------*
006500* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006600*--------------------------------------------------------------------*
006700 01          COMP-FELDER.
006800     05      C4-I1               PIC S9(04) COMP.
006900     05      FILLER              PIC X(04).
007000
007100*--------------------------------------------------------------------*
007200* Felder mit konstantem Inhalt: Praefix K
007300*--------------------------------------------------------------------*
007400 01          KONSTANTE-FELDER.
007500     05      K-MODUL             PIC X(08) VALUE "CRYLKP0M".
007600     05      K-ERRMSG-1          PIC X(50) VALUE
007700             "THE SPECIFIED CRYPTO CURRENCY IS NOT SUPPORTED".
007800     05      K-ERRMSG-2          PIC X(20) VALUE
007900             " BY THE SERVICE".
008000     05      FILLER              PIC X(04).
008100
008200*----------------------------------------------------------------*
008300* Conditional-Felder
008400*----------------------------------------------------------------*
008500 01          SCHALTER.
008600     05      PRG-STATUS          PIC 9  VALUE ZERO.
008700         88  PRG-OK                     VALUE ZERO.
008800         88  PRG-ABBRUCH                VALUE 1.
008900     05      FKT-STATUS          PIC X.
009000         88  FKT-PRICELIST              VALUE "P".
009100         88  FKT-STATISTIK              VALUE "S".
009200     05      SLOT-STATUS         PIC X  VALUE "N".
009300         88  SLOT-IS-FOUND              VALUE "Y".
009400     05      FILLER              PIC X(04).
009500
009600*--------------------------------------------------------------------*
009700* Arbeitsfelder
009800*--------------------------------------------------------------------*
009900 01          WORK-FELDER.
010000     05      W-SYMBOL            PIC X(10).
010100     05      W-MESSAGE           PIC X(70).
010200     05      W-MESSAGE-PARTS REDEFINES W-MESSAGE.
010300         10  WMP-TEXT-1          PIC X(50).
010400         10  WMP-TEXT-2          PIC X(20).
010500     05      FILLER              PIC X(06).
010600
010700 COPY CRYCFG0E.
010800 COPY CRYPRC0E.
010900 COPY CRYSTA0E.
011000
011100 LINKAGE SECTION.
011200*-->    Uebergabe aus Hauptprogramm oder Abfrage-Utility
011300 01     LINK-REC.
011400    05  LINK-HDR.
011500     10 LINK-CMD                 PIC X(02).
011600*       "PL" = Preisliste, "ST" = Statistik
011700     10 LINK-SYMBOL              PIC X(10).
011800     10 LINK-RC                  PIC S9(04) COMP.
011900*       0    = OK
012000*       100  = Symbol nicht unterstuetzt
012100*       9999 = Programmabbruch - Hauptprogramm muss reagieren
012200     10 FILLER                   PIC X(04).
012300    05  LINK-DATA.
012400     10 LINK-MESSAGE             PIC X(70).
012500     10 LINK-PL-COUNT            PIC S9(04) COMP.
012600     10 LINK-PRICE-LIST OCCURS 2000 TIMES
012700                                 INDEXED BY LINK-PL-IDX.
012800        15 LINK-PL-TIMESTAMP     PIC 9(13).
012900        15 LINK-PL-PRICE         PIC S9(09)V9(04).
013000     10 LINK-STATS.
013100        15 LINK-ST-OLDEST-TS     PIC 9(13).
013200        15 LINK-ST-OLDEST-PRICE  PIC S9(09)V9(04).
013300        15 LINK-ST-NEWEST-TS     PIC 9(13).
013400        15 LINK-ST-NEWEST-PRICE  PIC S9(09)V9(04).
013500        15 LINK-ST-MIN-PRICE     PIC S9(09)V9(04).
013600        15 LINK-ST-MAX-PRICE     PIC S9(09)V9(04).
013700     10 FILLER                   PIC X(04).
013800
013900 PROCEDURE DIVISION USING LINK-REC.
014000******************************************************************
014100* Steuerungs-Section
014200******************************************************************
014300 A100-STEUERUNG SECTION.
014400 A100-00.
014500     IF  SHOW-VERSION
014600         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
014700         STOP RUN
014800     END-IF
014900
015000     PERFORM B000-VORLAUF
015100     IF  PRG-ABBRUCH
015200         CONTINUE
015300     ELSE
015400         PERFORM B100-VERARBEITUNG
015500     END-IF
015600
015700     PERFORM B090-ENDE
015800     EXIT PROGRAM
015900     .
016000 A100-99.
016100     EXIT.
016200
016300******************************************************************
016400* Vorlauf: Symbol validieren
016500******************************************************************
016600 B000-VORLAUF SECTION.
016700 B000-00.
016800     MOVE ZERO   TO LINK-RC
016900     MOVE SPACES TO LINK-MESSAGE
017000     MOVE LINK-SYMBOL TO W-SYMBOL
017100     PERFORM C100-VALIDATE-SYMBOL
017200     .
017300 B000-99.
017400     EXIT.
017500
017600******************************************************************
017700* Verarbeitung: Preisliste oder Statistik liefern
017800******************************************************************
017900 B100-VERARBEITUNG SECTION.
018000 B100-00.
018100     EVALUATE LINK-CMD
018200        WHEN "PL"   SET FKT-PRICELIST TO TRUE
018300        WHEN "ST"   SET FKT-STATISTIK TO TRUE
018400        WHEN OTHER  DISPLAY K-MODUL ": unbekanntes Kommando "
018500                            LINK-CMD
018600                    MOVE 9999 TO LINK-RC
018700                    SET PRG-ABBRUCH TO TRUE
018800                    EXIT SECTION
018900     END-EVALUATE
019000
019100     PERFORM C900-FIND-SYMBOL-SLOT
019200     IF  FKT-PRICELIST
019300         PERFORM C200-RETURN-PRICELIST
019400     ELSE
019500         PERFORM C300-RETURN-STATS
019600     END-IF
019700     .
019800 B100-99.
019900     EXIT.
020000
020100******************************************************************
020200* Nachlauf
020300******************************************************************
020400 B090-ENDE SECTION.
020500 B090-00.
020600     IF  PRG-ABBRUCH AND LINK-RC = ZERO
020700         MOVE 9999 TO LINK-RC
020800     END-IF
020900     .
021000 B090-99.
021100     EXIT.
021200
021300******************************************************************
021400* Pruefen, ob Symbol konfiguriert ist
021500******************************************************************
021600 C100-VALIDATE-SYMBOL SECTION.
021700 C100-00.
021800     SET SLOT-IS-FOUND TO FALSE
021900     PERFORM C110-TEST-CONFIG-ENTRY
022000        VARYING CFG-SYM-IDX FROM 1 BY 1
022100          UNTIL CFG-SYM-IDX > CFG-SYMBOL-COUNT
022200             OR SLOT-IS-FOUND
022300
022400     IF  SLOT-IS-FOUND
022500         CONTINUE
022600     ELSE
022700         MOVE K-ERRMSG-1 TO WMP-TEXT-1
022800         MOVE K-ERRMSG-2 TO WMP-TEXT-2
022900         MOVE W-MESSAGE  TO LINK-MESSAGE
023000         DISPLAY K-MODUL ": " W-MESSAGE
023100         MOVE 100 TO LINK-RC
023200         SET PRG-ABBRUCH TO TRUE
023300     END-IF
023400     .
023500 C100-99.
023600     EXIT.
023700
023800 C110-TEST-CONFIG-ENTRY SECTION.
023900 C110-00.
024000     IF  CFG-SYM-LIT (CFG-SYM-IDX) = W-SYMBOL
024100         SET SLOT-IS-FOUND TO TRUE
024200     END-IF
024300     .
024400 C110-99.
024500     EXIT.
024600
024700******************************************************************
024800* Preisliste aus CRY-OBS-BUFFER an den Aufrufer zurueckgeben
024900******************************************************************
025000 C200-RETURN-PRICELIST SECTION.
025100 C200-00.
025200     MOVE ZERO TO LINK-PL-COUNT
025300     PERFORM C900-FIND-SYMBOL-SLOT
025400
025500     IF  OBS-SYM-IDX > CFG-SYMBOL-COUNT
025600         EXIT SECTION
025700     END-IF
025800
025900     IF  OBS-SYM-CODE (OBS-SYM-IDX) NOT = W-SYMBOL
026000         EXIT SECTION
026100     END-IF
026200
026300     MOVE OBS-SYM-COUNT (OBS-SYM-IDX) TO LINK-PL-COUNT
026400     PERFORM C210-COPY-OBSERVATION
026500        VARYING OBS-IDX FROM 1 BY 1
026600          UNTIL OBS-IDX > LINK-PL-COUNT
026700     .
026800 C200-99.
026900     EXIT.
027000
027100 C210-COPY-OBSERVATION SECTION.
027200 C210-00.
027300     SET LINK-PL-IDX TO OBS-IDX
027400     MOVE OBS-TAB-TIMESTAMP (OBS-SYM-IDX OBS-IDX)
027500       TO LINK-PL-TIMESTAMP (LINK-PL-IDX)
027600     MOVE OBS-TAB-PRICE (OBS-SYM-IDX OBS-IDX)
027700       TO LINK-PL-PRICE (LINK-PL-IDX)
027800     .
027900 C210-99.
028000     EXIT.
028100
028200******************************************************************
028300* Statistik aus CRY-STATS-BUFFER an den Aufrufer zurueckgeben
028400******************************************************************
028500 C300-RETURN-STATS SECTION.
028600 C300-00.
028700     INITIALIZE LINK-STATS
028800     PERFORM C310-FIND-STATS-SLOT
028900        VARYING STA-SYM-IDX FROM 1 BY 1
029000          UNTIL STA-SYM-IDX > CFG-SYMBOL-COUNT
029100             OR STB-SYMBOL (STA-SYM-IDX) = W-SYMBOL
029200
029300     IF  STA-SYM-IDX > CFG-SYMBOL-COUNT
029400      OR NOT STB-DATA-PRESENT (STA-SYM-IDX)
029500         EXIT SECTION
029600     END-IF
029700
029800     MOVE STB-OLDEST-TS    (STA-SYM-IDX) TO LINK-ST-OLDEST-TS
029900     MOVE STB-OLDEST-PRICE (STA-SYM-IDX) TO LINK-ST-OLDEST-PRICE
030000     MOVE STB-NEWEST-TS    (STA-SYM-IDX) TO LINK-ST-NEWEST-TS
030100     MOVE STB-NEWEST-PRICE (STA-SYM-IDX) TO LINK-ST-NEWEST-PRICE
030200     MOVE STB-MIN-PRICE    (STA-SYM-IDX) TO LINK-ST-MIN-PRICE
030300     MOVE STB-MAX-PRICE    (STA-SYM-IDX) TO LINK-ST-MAX-PRICE
030400     .
030500 C300-99.
030600     EXIT.
030700
030800 C310-FIND-STATS-SLOT SECTION.
030900 C310-00.
031000     CONTINUE
031100     .
031200 C310-99.
031300     EXIT.
031400
031500******************************************************************
031600* Symbol-Slot in CRY-OBS-BUFFER suchen
031700******************************************************************
031800 C900-FIND-SYMBOL-SLOT SECTION.
031900 C900-00.
032000     SET OBS-SYM-IDX TO 1
032100     PERFORM C910-TEST-OBS-SLOT
032200        VARYING OBS-SYM-IDX FROM 1 BY 1
032300          UNTIL OBS-SYM-IDX > CFG-SYMBOL-COUNT
032400             OR OBS-SYM-CODE (OBS-SYM-IDX) = W-SYMBOL
032500     .
032600 C900-99.
032700     EXIT.
032800
032900 C910-TEST-OBS-SLOT SECTION.
033000 C910-00.
033100     CONTINUE
033200     .
033300 C910-99.
033400     EXIT.
