000100*--------------------------------------------------------------------*
000200* CRYPRC0E  --  Preisbeobachtungs-Satz und Preistabelle je Symbol    *
000300*               (price-observation record read from the per-symbol   *
000400*               history file, and the in-memory table it is kept in) *
000500*--------------------------------------------------------------------*
000600*  Rev  Datum      von   Beschreibung                                *
000700*  ---  ----------  ---  ----------------------------------------    *
000800*  A00  1991-02-11  jkm  Neuerstellung                                *
000900*  A01  1994-07-19  jkm  Preistabelle auf 2000 Beobachtungen erhoeht  *
001000*  A02  1998-11-04  rss  Y2K: Zeitstempel bleibt Millisek.-Epoche     *
001100*--------------------------------------------------------------------*
001200* Eingabesatz: eine Zeile der Preishistorie-Datei je Symbol,          *
001300* kommagetrennt: TIMESTAMP,SYMBOL,PRICE . Erste Zeile ist Kopfzeile.  *
001400*--------------------------------------------------------------------*
001500 01          PRICE-LINE-RECORD.
001600     05      PL-TEXT             PIC X(60).
001700     05      FILLER              PIC X(20).
001800
001900*--------------------------------------------------------------------*
002000* Aufgespaltene Feldwerte einer Preiszeile nach dem UNSTRING          *
002100*--------------------------------------------------------------------*
002200 01          PRICE-FIELDS.
002300     05      PF-TIMESTAMP-X      PIC X(13).
002400     05      PF-SYMBOL-X         PIC X(10).
002500     05      PF-PRICE-X          PIC X(15).
002600     05      PF-FIELD-COUNT      PIC S9(04) COMP.
002700     05      FILLER              PIC X(06).
002800
002900*--------------------------------------------------------------------*
003000* Numerisch aufbereiteter Beobachtungssatz                            *
003100*--------------------------------------------------------------------*
003200 01          PRICE-OBSERVATION.
003300     05      OBS-TIMESTAMP       PIC 9(13).
003400     05      OBS-SYMBOL          PIC X(10).
003500     05      OBS-PRICE           PIC S9(09)V9(04).
003600     05      OBS-VALID-FLAG      PIC X(01) VALUE "Y".
003700         88  OBS-IS-VALID               VALUE "Y".
003800         88  OBS-IS-INVALID             VALUE "N".
003900     05      FILLER              PIC X(08).
004000
004100*--------------------------------------------------------------------*
004200* Kalender-Aufschluesselung des Zeitstempels (Sekunden seit Epoche,   *
004300* Tage seit Epoche und Tag-im-Monat; siehe C300-DERIVE-DAY-OF-MONTH)  *
004400*--------------------------------------------------------------------*
004500 01          CRY-DATE-BREAKDOWN.
004600     05      CDB-EPOCH-DAYS      PIC S9(09) COMP.
004700     05      CDB-ERA             PIC S9(09) COMP.
004800     05      CDB-DAY-OF-ERA      PIC S9(09) COMP.
004900     05      CDB-YEAR-OF-ERA     PIC S9(09) COMP.
005000     05      CDB-DAY-OF-YEAR     PIC S9(09) COMP.
005100     05      CDB-MONTH-POS       PIC S9(09) COMP.
005200     05      CDB-DAY-OF-MONTH    PIC S9(04) COMP.
005300     05      FILLER              PIC X(04).
005400
005500*--------------------------------------------------------------------*
005600* Preistabelle je Symbol -- EXTERNAL, damit CRYRDR0E die Beobach-     *
005700* tungen fuellt und CRYBAT0E / CRYLKP0E sie ohne CALL-Parameter       *
005800* weiterverarbeiten koennen (siehe SRC-LINES-BUFFER-Konvention)       *
005900*--------------------------------------------------------------------*
006000 01          CRY-OBS-BUFFER IS EXTERNAL.
006100     05      FILLER              PIC X(04) VALUE SPACES.
006200     05      CRY-OBS-PER-SYMBOL OCCURS 5 TIMES
006300                                 INDEXED BY OBS-SYM-IDX.
006400         10  OBS-SYM-CODE         PIC X(10).
006500         10  OBS-SYM-COUNT        PIC S9(04) COMP VALUE ZERO.
006600         10  OBS-SYM-READ-ERROR   PIC X(01) VALUE "N".
006700             88 OBS-SYM-HAD-ERROR       VALUE "Y".
006800         10  OBS-SYM-OBS-TABLE OCCURS 2000 TIMES
006900                                 INDEXED BY OBS-IDX.
007000             15  OBS-TAB-TIMESTAMP   PIC 9(13).
007100             15  OBS-TAB-PRICE       PIC S9(09)V9(04).
007200
007300 01          CRY-MAX-OBS-PER-SYM  PIC S9(04) COMP VALUE 2000.
007400
007500*--------------------------------------------------------------------*
007600* Byteweise Sicht auf einen Beobachtungssatz -- fuer den Hex-Dump     *
007700* im Fehlerfall (siehe C020-READ-PRICEFILE in CRYRDR0E)               *
007800*--------------------------------------------------------------------*
007900 01          PRICE-OBS-DUMP REDEFINES PRICE-OBSERVATION.
008000     05      POD-BYTE            PIC X(01) OCCURS 35 TIMES.
