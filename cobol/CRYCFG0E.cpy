000100*--------------------------------------------------------------------*
000200* CRYCFG0E  --  Konfigurierte Symbolliste fuer die Krypto-Statistik  *
000300*               (configured symbol list for the crypto statistics    *
000400*               batch; one entry per traded symbol the shop tracks)  *
000500*--------------------------------------------------------------------*
000600*  Rev  Datum      von   Beschreibung                                *
000700*  ---  ----------  ---  ----------------------------------------    *
000800*  A00  1991-02-11  jkm  Neuerstellung (BTC/ETH/DOGE/LTC/XRP)         *
000900*  A01  1998-11-04  rss  Y2K: PIC-Weiten der Datumsfelder geprueft    *
001000*--------------------------------------------------------------------*
001100 01          CRY-SYMBOL-CONFIG.
001200     05      CFG-DIRECTORY       PIC X(20) VALUE "CRYPRICE.DATA".
001300     05      CFG-SUFFIX          PIC X(08) VALUE "_VALUES".
001400     05      CFG-SYMBOL-COUNT    PIC S9(04) COMP VALUE 5.
001500     05      CFG-MAX-SYMBOLS     PIC S9(04) COMP VALUE 5.
001600     05      CFG-SYMBOL-TABLE.
001700         10  CFG-SYMBOL-ENTRY OCCURS 5 TIMES
001800                              INDEXED BY CFG-SYM-IDX.
001900             15  CFG-SYM-CODE        PIC X(10).
002000             15  CFG-SYM-ACTIVE      PIC X(01) VALUE "Y".
002100                 88 CFG-SYM-IS-ACTIVE       VALUE "Y".
002200             15  CFG-SYM-FILLER      PIC X(05) VALUE SPACES.
002300     05      FILLER              PIC X(04) VALUE SPACES.
002400*--------------------------------------------------------------------*
002500* Feste Werte der Symboltabelle -- house convention: FILLER/VALUE      *
002600* load table instead of an external reference file, since the list    *
002700* of tracked symbols changes only a few times a decade                *
002800*--------------------------------------------------------------------*
002900 01          CRY-SYMBOL-LITERALS.
003000     05      FILLER              PIC X(10) VALUE "BTC".
003100     05      FILLER              PIC X(10) VALUE "ETH".
003200     05      FILLER              PIC X(10) VALUE "DOGE".
003300     05      FILLER              PIC X(10) VALUE "LTC".
003400     05      FILLER              PIC X(10) VALUE "XRP".
003500 01          CRY-SYMBOL-LIT-TAB REDEFINES CRY-SYMBOL-LITERALS.
003600     05      CRY-SYM-LIT         PIC X(10) OCCURS 5 TIMES.
