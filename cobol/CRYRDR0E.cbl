000100?SEARCH  $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900
001000 IDENTIFICATION DIVISION.
001100
001200 PROGRAM-ID.        CRYRDR0M.
001300 AUTHOR.            J K MOSS.
001400 INSTALLATION.      MERIDIAN TRUST DATA PROCESSING CENTER.
001500 DATE-WRITTEN.      1991-02-11.
001600 DATE-COMPILED.
001700 SECURITY.          UNCLASSIFIED - PRODUCTION BATCH LIBRARY.
001800
001900*****************************************************************
002000* Letzte Aenderung :: 2001-05-07
002100* Letzte Version   :: A.03.00
002200* Kurzbeschreibung :: Preisdatei-Leser fuer SSF-Modul CRYSTAT
002300* Auftrag          :: CRYSTAT-1
002400*                     12345678901234567
002500* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002600*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002700*----------------------------------------------------------------*
002800* Vers. | Datum    | von | Kommentar                             *
002900*-------|----------|-----|---------------------------------------*
003000*A.00.00|1991-02-11| jkm | Neuerstellung: liest Preishistorie     *
003100*       |          |     | je Symbol, Kopfzeile wird uebersprung. *
003200*A.01.00|1994-07-19| jkm | Preistabelle je Symbol auf 2000 Saetze *
003300*       |          |     | erweitert (vorher 500).                *
003400*A.02.00|1998-11-04| rss | Y2K-Pruefung: Zeitstempel bleibt        CR1042
003500*       |          |     | Millisekunden-Epoche, keine JJ-Felder.  CR1042
003600*A.03.00|2001-05-07| tlw | C025-SPLIT-AND-VALIDATE: angehaengtes   CR1587
003700*       |          |     | CR (X'0D') am Zeilenende wird vor dem   CR1587
003800*       |          |     | UNSTRING entfernt (Kursdatei-Export     CR1587
003900*       |          |     | laeuft seit April 2001 ueber einen      CR1587
004000*       |          |     | Windows-FTP-Server, brachte sonst das   CR1587
004100*       |          |     | Preisfeld durcheinander).                CR1587
004200*----------------------------------------------------------------*
004300*
004400* Programmbeschreibung
004500* --------------------
004600* Liest die Preishistorie-Datei eines einzelnen Symbols (eine
004700* Zeile je Kursbeobachtung, kommagetrennt TIMESTAMP,SYMBOL,PRICE),
004800* ueberspringt die Kopfzeile und legt jede gueltige Beobachtung
004900* in die EXTERNAL-Tabelle CRY-OBS-BUFFER (Copybook CRYPRC0E) ab.
005000* Bei fehlerhaftem Satz oder fehlender Datei wird die bisher
005100* gelesene Menge beibehalten und ein Fehlercode an den Aufrufer
005200* zurueckgegeben; die naechste Symboldatei ist dessen Aufgabe.
005300*
005400******************************************************************
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     SWITCH-15 IS ANZEIGE-VERSION
006000         ON STATUS IS SHOW-VERSION
006100     CLASS NUMERIC-DIGITS IS "0123456789".
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT PRICEFIL      ASSIGN TO #DYNAMIC
006600                           FILE STATUS IS FILE-STATUS.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  PRICEFIL
007100     RECORD CONTAINS 80 CHARACTERS
007200     LABEL RECORDS ARE STANDARD.
007300 01  PRICEFIL-RECORD          PIC X(80).
007400
007500 WORKING-STORAGE SECTION.
007600 COPY CRYPRC0E.
007700*--------------------------------------------------------------------*
007800* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007900*--------------------------------------------------------------------*
008000 01          COMP-FELDER.
008100     05      C4-ANZ              PIC S9(04) COMP.
008200     05      C4-COUNT            PIC S9(04) COMP.
008300     05      C4-I1               PIC S9(04) COMP.
008400     05      C4-I2                PIC S9(04) COMP.
008500     05      C4-LEN              PIC S9(04) COMP.
008600     05      C4-PTR              PIC S9(04) COMP.
008700     05      FILLER              PIC X(04).
008800
008900*--------------------------------------------------------------------*
009000* Display-Felder: Praefix D
009100*--------------------------------------------------------------------*
009200 01          DISPLAY-FELDER.
009300     05      D-NUM4              PIC -9(04).
009400     05      D-NUM13             PIC 9(13).
009500     05      FILLER              PIC X(04).
009600
009700*--------------------------------------------------------------------*
009800* Felder mit konstantem Inhalt: Praefix K
009900*--------------------------------------------------------------------*
010000 01          KONSTANTE-FELDER.
010100     05      K-MODUL             PIC X(08) VALUE "CRYRDR0M".
010200     05      FILLER              PIC X(04).
010300
010400*----------------------------------------------------------------*
010500* Conditional-Felder
010600*----------------------------------------------------------------*
010700 01          SCHALTER.
010800     05      FILE-STATUS         PIC X(02).
010900         88  FILE-OK                    VALUE "00".
011000         88  FILE-NOT-FOUND             VALUE "35" "39" "41" "42".
011100         88  FILE-EOF                   VALUE "10".
011200     05      PRG-STATUS          PIC 9  VALUE ZERO.
011300         88  PRG-OK                     VALUE ZERO.
011400         88  PRG-ABBRUCH                VALUE 1.
011500     05      TABLE-VOLL-FLAG     PIC X  VALUE "N".
011600         88  TABLE-VOLL                 VALUE "Y".
011700     05      FILE-OPENED-FLAG    PIC X  VALUE "N".
011800         88  FILE-STATUS-OPENED         VALUE "Y".
011900     05      FILLER              PIC X(04).
012000
012100*--------------------------------------------------------------------*
012200* Arbeitsfelder fuer den zu lesenden Symbolnamen und Dateinamen
012300*--------------------------------------------------------------------*
012400 01          WORK-FELDER.
012500     05      W-SYMBOL            PIC X(10).
012600     05      W-SLOT-FOUND        PIC X  VALUE "N".
012700         88  W-SLOT-IS-FOUND            VALUE "Y".
012800     05      FILLER              PIC X(05).
012900
013000 01          WS-PRICE-FNAME      PIC X(34).
013100 01          WS-PRICE-FNAME-PARTS REDEFINES WS-PRICE-FNAME.
013200     05      WPF-VOLUME          PIC X(10).
013300     05      WPF-SYMBOL          PIC X(10).
013400     05      WPF-SUFFIX          PIC X(14).
013500
013600**          ---> Parameter fuer COBOLLIB: ASSIGN
013700 01          ASS-FNAME           PIC X(34).
013800 01          ASS-FSTATUS         PIC S9(04) COMP.
013900
014000 COPY CRYCFG0E.
014100
014200 LINKAGE SECTION.
014300*-->    Uebergabe aus Hauptprogramm (CRYBAT0E / CRYLKP0E)
014400 01     LINK-REC.
014500    05  LINK-HDR.
014600     10 LINK-SYMBOL              PIC X(10).
014700     10 LINK-RC                  PIC S9(04) COMP.
014800*       0    = OK
014900*       100  = Datei nicht gefunden / leer
015000*       9999 = Programmabbruch - Hauptprogramm muss reagieren
015100     10 FILLER                   PIC X(04).
015200    05  LINK-DATA.
015300     10 LINK-OBS-COUNT           PIC S9(04) COMP.
015400     10 FILLER                   PIC X(04).
015500
015600 PROCEDURE DIVISION USING LINK-REC.
015700******************************************************************
015800* Steuerungs-Section
015900******************************************************************
016000 A100-STEUERUNG SECTION.
016100 A100-00.
016200     IF  SHOW-VERSION
016300         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
016400         STOP RUN
016500     END-IF
016600
016700     PERFORM B000-VORLAUF
016800     PERFORM B100-VERARBEITUNG
016900     PERFORM B090-ENDE
017000     EXIT PROGRAM
017100     .
017200 A100-99.
017300     EXIT.
017400
017500******************************************************************
017600* Vorlauf: Slot suchen, Dateinamen bilden, Datei oeffnen
017700******************************************************************
017800 B000-VORLAUF SECTION.
017900 B000-00.
018000     MOVE ZERO   TO LINK-RC LINK-OBS-COUNT
018100     MOVE LINK-SYMBOL TO W-SYMBOL
018200     PERFORM C900-FIND-SYMBOL-SLOT
018300
018400     IF  W-SLOT-IS-FOUND
018500         CONTINUE
018600     ELSE
018700         DISPLAY K-MODUL ": Symbol nicht konfiguriert: " W-SYMBOL
018800         MOVE 9999 TO LINK-RC
018900         SET PRG-ABBRUCH TO TRUE
019000         EXIT SECTION
019100     END-IF
019200
019300     STRING CFG-DIRECTORY DELIMITED BY SPACE,
019400            W-SYMBOL      DELIMITED BY SPACE,
019500            CFG-SUFFIX    DELIMITED BY SPACE
019600       INTO WS-PRICE-FNAME
019700     PERFORM C010-OPEN-PRICEFILE
019800     .
019900 B000-99.
020000     EXIT.
020100
020200******************************************************************
020300* Verarbeitung: Kopfzeile ueberspringen, Saetze lesen und ablegen
020400******************************************************************
020500 B100-VERARBEITUNG SECTION.
020600 B100-00.
020700     IF  PRG-ABBRUCH
020800         EXIT SECTION
020900     END-IF
021000
021100     PERFORM C020-READ-PRICEFILE
021200        UNTIL FILE-EOF
021300           OR PRG-ABBRUCH
021400           OR TABLE-VOLL
021500     .
021600 B100-99.
021700     EXIT.
021800
021900******************************************************************
022000* Nachlauf: Datei schliessen, Rueckgabewerte setzen
022100******************************************************************
022200 B090-ENDE SECTION.
022300 B090-00.
022400     IF  FILE-STATUS-OPENED
022500         CLOSE PRICEFIL
022600     END-IF
022700
022800     IF  W-SLOT-IS-FOUND
022900         MOVE OBS-SYM-COUNT (OBS-SYM-IDX) TO LINK-OBS-COUNT
023000     END-IF
023100
023200     IF  PRG-ABBRUCH AND LINK-RC = ZERO
023300         MOVE 9999 TO LINK-RC
023400     END-IF
023500     .
023600 B090-99.
023700     EXIT.
023800
023900******************************************************************
024000* Symbol-Slot in CRY-OBS-BUFFER suchen (oder neu belegen)
024100******************************************************************
024200 C900-FIND-SYMBOL-SLOT SECTION.
024300 C900-00.
024400     SET W-SLOT-IS-FOUND TO FALSE
024500     SET OBS-SYM-IDX TO 1
024600
024700     PERFORM C910-TEST-SLOT
024800        VARYING OBS-SYM-IDX FROM 1 BY 1
024900          UNTIL OBS-SYM-IDX > CFG-SYMBOL-COUNT
025000             OR W-SLOT-IS-FOUND
025100     .
025200 C900-99.
025300     EXIT.
025400
025500 C910-TEST-SLOT SECTION.
025600 C910-00.
025700     IF  OBS-SYM-CODE (OBS-SYM-IDX) = W-SYMBOL
025800         SET W-SLOT-IS-FOUND TO TRUE
025900     ELSE
026000         IF  OBS-SYM-CODE (OBS-SYM-IDX) = SPACES
026100             MOVE W-SYMBOL TO OBS-SYM-CODE (OBS-SYM-IDX)
026200             MOVE ZERO     TO OBS-SYM-COUNT (OBS-SYM-IDX)
026300             MOVE "N"      TO OBS-SYM-READ-ERROR (OBS-SYM-IDX)
026400             SET W-SLOT-IS-FOUND TO TRUE
026500         END-IF
026600     END-IF
026700     .
026800 C910-99.
026900     EXIT.
027000
027100******************************************************************
027200* Preisdatei oeffnen (dynamische Zuweisung ueber COBOLASSIGN)
027300******************************************************************
027400 C010-OPEN-PRICEFILE SECTION.
027500 C010-00.
027600     MOVE  WS-PRICE-FNAME    TO ASS-FNAME
027700     MOVE  ZERO              TO ASS-FSTATUS
027800     MOVE  "N"                TO FILE-OPENED-FLAG
027900
028000     ENTER "COBOLASSIGN" USING  PRICEFIL
028100                                ASS-FNAME
028200                         GIVING ASS-FSTATUS
028300
028400     IF  ASS-FSTATUS NOT = ZERO
028500         DISPLAY K-MODUL ": COBOLASSIGN fehlgeschlagen: "
028600                 WS-PRICE-FNAME " " ASS-FSTATUS
028700         MOVE 100 TO LINK-RC
028800         SET PRG-ABBRUCH TO TRUE
028900         EXIT SECTION
029000     END-IF
029100
029200     OPEN INPUT PRICEFIL
029300     IF  FILE-OK
029400         MOVE "Y" TO FILE-OPENED-FLAG
029500**       ---> erste Zeile ist Kopfzeile - wird verworfen
029600         READ PRICEFIL INTO PRICE-LINE-RECORD
029700             AT END SET FILE-EOF TO TRUE
029800         END-READ
029900     ELSE
030000         IF  FILE-NOT-FOUND
030100             DISPLAY K-MODUL ": Preisdatei nicht gefunden: "
030200                     WS-PRICE-FNAME
030300         ELSE
030400             DISPLAY K-MODUL ": OPEN fehlgeschlagen, Status "
030500                     FILE-STATUS " Datei " WS-PRICE-FNAME
030600         END-IF
030700         MOVE 100 TO LINK-RC
030800         SET PRG-ABBRUCH TO TRUE
030900     END-IF
031000     .
031100 C010-99.
031200     EXIT.
031300
031400******************************************************************
031500* Satz lesen, aufspalten und pruefen; bei Fehler Verarbeitung fuer
031600* dieses Symbol abbrechen (bisher Gelesenes bleibt erhalten)
031700******************************************************************
031800 C020-READ-PRICEFILE SECTION.
031900 C020-00.
032000     READ PRICEFIL INTO PRICE-LINE-RECORD
032100         AT END SET FILE-EOF TO TRUE
032200     END-READ
032300
032400     IF  FILE-EOF
032500         EXIT SECTION
032600     END-IF
032700
032800     PERFORM C025-SPLIT-AND-VALIDATE
032900     IF  OBS-IS-INVALID
033000         DISPLAY K-MODUL ": fehlerhafter Satz uebersprungen "
033100                 "fuer Symbol " W-SYMBOL " - Verarbeitung "
033200                 "dieser Datei wird beendet"
033300         SET OBS-SYM-HAD-ERROR (OBS-SYM-IDX) TO TRUE
033400         SET FILE-EOF TO TRUE
033500         EXIT SECTION
033600     END-IF
033700
033800     PERFORM C030-STORE-OBSERVATION
033900     .
034000 C020-99.
034100     EXIT.
034200
034300******************************************************************
034400* Kommagetrennte Felder aufspalten und numerisch pruefen
034500******************************************************************
034600 C025-SPLIT-AND-VALIDATE SECTION.
034700 C025-00.
034800     MOVE SPACES TO PRICE-FIELDS
034900     MOVE ZERO   TO PF-FIELD-COUNT
035000     SET OBS-IS-VALID TO TRUE
035100
035200     UNSTRING PL-TEXT DELIMITED BY ","
035300         INTO PF-TIMESTAMP-X, PF-SYMBOL-X, PF-PRICE-X
035400         TALLYING IN PF-FIELD-COUNT
035500     END-UNSTRING
035600
035700     IF  PF-FIELD-COUNT NOT = 3
035800         SET OBS-IS-INVALID TO TRUE
035900         EXIT SECTION
036000     END-IF
036100
036200     IF  PF-TIMESTAMP-X IS NOT NUMERIC-DIGITS
036300         SET OBS-IS-INVALID TO TRUE
036400         EXIT SECTION
036500     END-IF
036600
036700     MOVE PF-TIMESTAMP-X   TO OBS-TIMESTAMP
036800     MOVE PF-SYMBOL-X      TO OBS-SYMBOL
036900
037000     MOVE ZERO TO C4-LEN
037100     PERFORM C026-CHECK-PRICE-DIGIT
037200        VARYING C4-PTR FROM 1 BY 1
037300          UNTIL C4-PTR > LENGTH OF PF-PRICE-X
037400             OR OBS-IS-INVALID
037500
037600     IF  OBS-IS-VALID
037700         MOVE PF-PRICE-X   TO OBS-PRICE
037800     END-IF
037900     .
038000 C025-99.
038100     EXIT.
038200
038300******************************************************************
038400* Ein Zeichen des Preisfeldes pruefen (Ziffer, Punkt oder Blank).
038500* Ein angehaengtes CR (X'0D', vom Windows-FTP-Export, siehe Vers.
038600* A.03.00 im Aenderungslog) wird wie ein Blank behandelt.
038700******************************************************************
038800 C026-CHECK-PRICE-DIGIT SECTION.
038900 C026-00.
039000     IF  PF-PRICE-X (C4-PTR:1) = "."
039100      OR PF-PRICE-X (C4-PTR:1) = SPACE
039200      OR PF-PRICE-X (C4-PTR:1) = X'0D'
039300         CONTINUE
039400     ELSE
039500         IF  PF-PRICE-X (C4-PTR:1) IS NOT NUMERIC-DIGITS
039600             SET OBS-IS-INVALID TO TRUE
039700         END-IF
039800     END-IF
039900     .
040000 C026-99.
040100     EXIT.
040200
040300******************************************************************
040400* Beobachtung in die Symboltabelle einsortieren
040500******************************************************************
040600 C030-STORE-OBSERVATION SECTION.
040700 C030-00.
040800     IF  OBS-SYM-COUNT (OBS-SYM-IDX) >= CRY-MAX-OBS-PER-SYM
040900         SET TABLE-VOLL TO TRUE
041000         EXIT SECTION
041100     END-IF
041200
041300     ADD 1 TO OBS-SYM-COUNT (OBS-SYM-IDX)
041400     SET OBS-IDX TO OBS-SYM-COUNT (OBS-SYM-IDX)
041500
041600     MOVE OBS-TIMESTAMP TO OBS-TAB-TIMESTAMP (OBS-SYM-IDX OBS-IDX)
041700     MOVE OBS-PRICE     TO OBS-TAB-PRICE     (OBS-SYM-IDX OBS-IDX)
041800     .
041900 C030-99.
042000     EXIT.
